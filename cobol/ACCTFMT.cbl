000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ACCTFMT.
000400       AUTHOR. R. DOUCETTE.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/14/87.
000700       DATE-COMPILED. 02/14/87.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         SHARED FIXED-WIDTH FORMATTING/PARSING UTILITY FOR THE
001400*         ACCOUNT-MAINTENANCE SUITE.  CALLED BY ACCTSESN TO
001500*         NORMALIZE ACCOUNT-ID TEXT, TRIM/PAD HOLDER NAMES, AND
001600*         CONVERT MONEY BETWEEN ITS ON-DISK "NNNNN.NN" EDITED
001700*         TEXT FORM AND ITS INTERNAL COMP-3 NUMERIC FORM.  THIS
001800*         IS THE ONE PLACE IN THE SUITE THAT KNOWS THE PIC
001900*         CLAUSES FOR THOSE CONVERSIONS - DO NOT DUPLICATE THIS
002000*         LOGIC IN THE CALLING PROGRAMS.
002100*
002200*         CALLED AS:
002300*              CALL 'ACCTFMT' USING FMT-FUNCTION,
002400*                                   FMT-TEXT-FIELD,
002500*                                   FMT-NUMERIC-FIELD,
002600*                                   FMT-RETURN-CD.
002700*
002800******************************************************************
002900*    CHANGE LOG
003000*
003100*    02/14/87  RFD  ORIGINAL MEMBER - REPLACES THE INLINE
003200*                   ZERO-FILL/PAD LOGIC FORMERLY COPIED INTO
003300*                   EVERY TELLER-SESSION PARAGRAPH.
003400*    05/22/10  RFD  ADDED PN (PAD-NAME) FUNCTION FOR REQ 4102.
003500*    11/03/10  JBH  ADDED EM/NM MONEY-EDIT FUNCTIONS - MONEY WAS
003600*                   BEING RE-EDITED BY HAND IN THREE PLACES.
003700*    08/19/11  RFD  NM: DEFAULT TO ZERO ON A NON-NUMERIC EDIT
003800*                   FIELD RATHER THAN ABENDING - MATCHES THE
003900*                   REPOSITORY'S TOLERANT-LOAD BEHAVIOR.
004000*    01/30/98  JBH  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
004100*                   NO CHANGES REQUIRED.  LOGGED PER STANDARD.
004200*    09/09/99  RFD  Y2K FOLLOW-UP AUDIT - CONFIRMED CLEAN.
004300*    04/02/02  JBH  EM: FLOOR NEGATIVE AMOUNTS TO ZERO BEFORE
004400*                   EDITING RATHER THAN EDITING THE SIGN - PER
004500*                   BANKSVC SPEC, NO TRANSACTION AMOUNT IS EVER
004600*                   NEGATIVE ON THE LOG.
004700*    07/15/05  RFD  NI: WIDENED THE INTERMEDIATE WORK FIELD SO A
004800*                   6-DIGIT INPUT DOESN'T TRUNCATE SILENTLY.
004900*    03/11/09  JBH  CLEANUP - REMOVED DEAD WS-TRACE SWITCH.
004950*    03/22/26  RFD  WS-1.0010 - RESTORED STANDALONE 77-LEVEL WORK
004960*                   FIELDS IN PLACE OF THE MISC-FIELDS GROUP, TO
004970*                   MATCH THE REST OF THE SUITE'S CONVENTION.
004980*    03/23/26  RFD  WS-1.0011 - CORRECTED DATE-WRITTEN/DATE-
004985*                   COMPILED FROM 02/14/10 TO 02/14/87 - THE
004990*                   ORIGINAL ENTRY WAS MIS-KEYED AGAINST THE WRONG
004995*                   CENTURY WHEN THE HEADER WAS LAST RETYPED.
005000******************************************************************
005100
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-390.
005500       OBJECT-COMPUTER. IBM-390.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800
005900       INPUT-OUTPUT SECTION.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300
006400       WORKING-STORAGE SECTION.
006500
006600       77  WS-WORK-ID                 PIC 9(07) COMP.
006700       77  WS-WORK-ID-X REDEFINES WS-WORK-ID
006800                                      PIC 9(07).
006900       77  WS-EDIT-ID                 PIC ZZZZ9.
007000       77  WS-CHAR-SUB                PIC S9(04) COMP.
007100       77  WS-LAST-NONBLANK           PIC S9(04) COMP.
007200       77  WS-NAME-SCRATCH            PIC X(20).
007300       77  WS-MONEY-EDIT              PIC ZZZZ9.99.
007400       77  WS-MONEY-TEXT REDEFINES WS-MONEY-EDIT
007500                                      PIC X(08).
007600       77  WS-MONEY-NUM               PIC S9(07)V9(02) COMP-3.
007700       77  WS-MONEY-WHOLE             PIC 9(05).
007750       77  WS-MONEY-WHOLE-X REDEFINES WS-MONEY-WHOLE
007760                                      PIC X(05).
007770       77  WS-MONEY-CENTS             PIC 9(02).
007800
008000       LINKAGE SECTION.
008100       01  FMT-FUNCTION               PIC X(02).
008200           88  FMT-NORM-ID                VALUE "NI".
008300           88  FMT-PAD-NAME               VALUE "PN".
008400           88  FMT-EDIT-MONEY             VALUE "EM".
008500           88  FMT-NUM-MONEY              VALUE "NM".
008600       01  FMT-TEXT-FIELD             PIC X(20).
008700       01  FMT-NUMERIC-FIELD          PIC S9(07)V9(02) COMP-3.
008800       77  FMT-RETURN-CD              PIC S9(04) COMP.
008900
009000       PROCEDURE DIVISION USING FMT-FUNCTION,
009100                                FMT-TEXT-FIELD,
009200                                FMT-NUMERIC-FIELD,
009300                                FMT-RETURN-CD.
009400
009500       000-HOUSEKEEPING.
009600           MOVE ZERO TO FMT-RETURN-CD.
009700
009800           IF FMT-NORM-ID
009900               PERFORM 100-NORM-ID THRU 100-EXIT
010000           ELSE IF FMT-PAD-NAME
010100               PERFORM 200-PAD-NAME THRU 200-EXIT
010200           ELSE IF FMT-EDIT-MONEY
010300               PERFORM 300-EDIT-MONEY THRU 300-EXIT
010400           ELSE IF FMT-NUM-MONEY
010500               PERFORM 400-NUM-MONEY THRU 400-EXIT
010600           ELSE
010700               MOVE -1 TO FMT-RETURN-CD.
010800
010900           GOBACK.
011000
011100       100-NORM-ID.
011200*          RULE 2 - ANY ACCOUNT-ID INPUT IS PARSED AS AN INTEGER,
011300*          NON-NUMERIC DEFAULTING TO ZERO, AND RE-RENDERED AS A
011400*          5-DIGIT ZERO-FILLED STRING.
011500           MOVE ZERO TO WS-WORK-ID.
011600           IF FMT-TEXT-FIELD(1:5) IS NUMERIC
011700               MOVE FMT-TEXT-FIELD(1:5) TO WS-WORK-ID-X.
011800
011900           IF WS-WORK-ID > 99999
012000               MOVE 99999 TO WS-WORK-ID.
012100
012200           MOVE WS-WORK-ID TO WS-EDIT-ID.
012300           INSPECT WS-EDIT-ID REPLACING ALL SPACES BY ZERO.
012400           MOVE SPACES TO FMT-TEXT-FIELD.
012500           MOVE WS-EDIT-ID TO FMT-TEXT-FIELD(1:5).
012600       100-EXIT.
012700           EXIT.
012800
012900       200-PAD-NAME.
013000*          TRIM TRAILING BLANKS AND RE-PAD TO 20 - THE HOLDER
013100*          NAME ARRIVES LEFT-JUSTIFIED ALREADY SO ONLY A
013200*          TRAILING-BLANK TRIM/RE-PAD IS NEEDED HERE.
013300           MOVE ZERO TO WS-LAST-NONBLANK.
013400           PERFORM 250-FIND-LAST-NONBLANK THRU 250-EXIT
013500               VARYING WS-CHAR-SUB FROM 20 BY -1
013600               UNTIL WS-CHAR-SUB < 1 OR WS-LAST-NONBLANK > ZERO.
013700
013800           MOVE SPACES TO WS-NAME-SCRATCH.
013900           IF WS-LAST-NONBLANK > ZERO
014000               MOVE FMT-TEXT-FIELD TO WS-NAME-SCRATCH.
014100
014200           MOVE WS-NAME-SCRATCH TO FMT-TEXT-FIELD.
014300       200-EXIT.
014400           EXIT.
014500
014600       250-FIND-LAST-NONBLANK.
014700           IF FMT-TEXT-FIELD(WS-CHAR-SUB:1) NOT = SPACE
014800               MOVE WS-CHAR-SUB TO WS-LAST-NONBLANK.
014900       250-EXIT.
015000           EXIT.
015100
015200       300-EDIT-MONEY.
015300*          CONVERT FMT-NUMERIC-FIELD TO THE 8-BYTE ON-DISK
015400*          EDITED FORM "NNNNN.NN" - FLOOR A NEGATIVE AMOUNT TO
015500*          ZERO FIRST, PER THE TRANSACTION-RECORD LAYOUT RULE.
015600           MOVE FMT-NUMERIC-FIELD TO WS-MONEY-NUM.
015700           IF WS-MONEY-NUM < ZERO
015800               MOVE ZERO TO WS-MONEY-NUM.
015900
016000           MOVE WS-MONEY-NUM TO WS-MONEY-EDIT.
016100           MOVE SPACES TO FMT-TEXT-FIELD.
016200           MOVE WS-MONEY-TEXT TO FMT-TEXT-FIELD(1:8).
016300       300-EXIT.
016400           EXIT.
016500
016600       400-NUM-MONEY.
016700*          PARSE THE 8-BYTE "NNNNN.NN" EDITED FORM BACK TO
016800*          COMP-3 - DEFAULT TO ZERO ON ANY PARSE FAILURE RATHER
016900*          THAN ABENDING (SAME TOLERANCE AS THE MASTER LOAD).
017000           MOVE ZERO TO FMT-NUMERIC-FIELD.
017100           IF FMT-TEXT-FIELD(1:5) IS NUMERIC
017200              AND FMT-TEXT-FIELD(6:1) = "."
017300              AND FMT-TEXT-FIELD(7:2) IS NUMERIC
017400               MOVE FMT-TEXT-FIELD(1:5) TO WS-MONEY-WHOLE
017450               MOVE FMT-TEXT-FIELD(7:2) TO WS-MONEY-CENTS
017500               COMPUTE FMT-NUMERIC-FIELD =
017600                   WS-MONEY-WHOLE + (WS-MONEY-CENTS / 100).
017700       400-EXIT.
017800           EXIT.
