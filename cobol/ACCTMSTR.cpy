000100******************************************************************
000200*    ACCTMSTR  --  ACCOUNTS MASTER FILE RECORD LAYOUT             *
000300*                                                                  *
000400*    THIS IS THE END-OF-DAY ACCOUNTS MASTER.  ONE RECORD PER      *
000500*    ACCOUNT, FIXED 37 BYTES, NO EMBEDDED KEY STRUCTURE - THE     *
000600*    FILE IS READ IN FULL AT JOB START AND RE-WRITTEN IN FULL,    *
000700*    SORTED BY ACCT-ID, AT JOB END.  THE LAST RECORD ON THE FILE  *
000800*    IS ALWAYS THE "END_OF_FILE" TRAILER - DO NOT RELY ON AT-END  *
000900*    STATUS ALONE TO DETECT THE LOGICAL END OF THE FILE.          *
001000*                                                                  *
001100*    02/14/10  JBH  ORIGINAL MEMBER FOR ACCT-MSTR REWRITE PROJ.   *
001200*    09/02/11  RFD  ADDED ACCT-STATUS 88-LEVELS PER REQ 4471.     *
001300******************************************************************
001400 01  ACCT-MSTR-REC.
001500     05  ACCT-ID                     PIC 9(05).
001600     05  FILLER                      PIC X(01).
001700     05  ACCT-NAME                   PIC X(20).
001800     05  FILLER                      PIC X(01).
001900     05  ACCT-STATUS                 PIC X(01).
002000         88  ACCT-ACTIVE                 VALUE "A".
002100         88  ACCT-DISABLED               VALUE "D".
002200         88  ACCT-STATUS-VALID           VALUES "A" "D".
002300     05  FILLER                      PIC X(01).
002400*        ACCT-BALANCE-T CARRIES MONEY AS DISPLAY TEXT, "NNNNN.NN",
002500*        ON THE MASTER - NOT PACKED-DECIMAL.  SEE ACCTFMT FOR THE
002600*        EDIT/NUMERIC CONVERSION AT LOAD AND SAVE TIME.
002700     05  ACCT-BALANCE-T              PIC X(08).
002800     05  ACCT-NAME-TRAILER REDEFINES ACCT-NAME
002900                                     PIC X(20).
003000*        WHEN ACCT-NAME-TRAILER = "END_OF_FILE" THE RECORD IS THE
003100*        FILE TERMINATOR, NOT A REAL ACCOUNT - SEE 050-LOAD-RTN.
