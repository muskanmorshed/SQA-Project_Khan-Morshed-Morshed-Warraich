000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD DIAGNOSTIC/ABEND TRACE RECORD    *
000300*                                                                  *
000400*    WRITTEN TO SYSOUT AHEAD OF A FORCED ABEND SO THE OPERATOR    *
000500*    CAN SEE WHICH PARAGRAPH WAS EXECUTING AND WHAT WAS EXPECTED  *
000600*    VERSUS WHAT WAS FOUND.  PARA-NAME IS SET AT THE TOP OF EVERY *
000700*    PARAGRAPH IN THE CALLING PROGRAM FOR THIS REASON.            *
000800*                                                                  *
000900*    02/14/10  JBH  ORIGINAL MEMBER FOR ACCT-MSTR REWRITE PROJ.   *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001300     05  FILLER                      PIC X(01).
001400     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001500     05  FILLER                      PIC X(01).
001600     05  EXPECTED-VAL                PIC X(09) VALUE SPACES.
001700     05  FILLER                      PIC X(01).
001800     05  ACTUAL-VAL                  PIC X(09) VALUE SPACES.
001900     05  FILLER                      PIC X(19).
002000
002100 01  FORCE-ABEND-FIELDS.
002200     05  ZERO-VAL                    PIC S9(01) COMP-3 VALUE ZERO.
002300     05  ONE-VAL                     PIC S9(01) COMP-3 VALUE 1.
