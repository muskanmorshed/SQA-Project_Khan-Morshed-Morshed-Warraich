000100******************************************************************
000200*    ACCTTBL  --  IN-MEMORY WORKING TABLES FOR THE TELLER SESSION *
000300*                                                                  *
000400*    THE ACCOUNTS MASTER IS LOADED IN FULL AT JOB START INTO      *
000500*    ACCOUNT-TABLE - THERE IS NO SECONDARY/INDEXED ACCESS, A      *
000600*    SEARCH-ALL LOOKUP BY ACCT-ID IS SUFFICIENT FOR A SINGLE      *
000700*    SESSION'S WORTH OF TRAFFIC.  TXN-TAB-ENTRY ACCUMULATES THE   *
000800*    SESSION'S TRANSACTION LOG, FLUSHED AT LOGOUT.  DEP-TAB-ENTRY *
000900*    CARRIES DEPOSITS PENDING POSTING UNTIL LOGOUT.               *
001000*                                                                  *
001100*    02/14/10  JBH  ORIGINAL MEMBER FOR ACCT-MSTR REWRITE PROJ.   *
001200*    06/01/13  RFD  RAISED ACCT-TAB-ENTRY OCCURS TO 2000 PER      *
001300*                   REQ 5180 (BRANCH CONSOLIDATION VOLUME).       *
001400******************************************************************
001500 01  ACCOUNT-TABLE.
001600     05  AT-COUNT                    PIC 9(05) COMP.
001700     05  AT-ENTRY OCCURS 2000 TIMES INDEXED BY AT-IDX AT-IDX2.
001800         10  AT-ID                   PIC 9(05).
001900         10  AT-ID-X REDEFINES AT-ID PIC X(05).
002000         10  AT-NAME                 PIC X(20).
002100         10  AT-STATUS               PIC X(01).
002200             88  AT-ACTIVE               VALUE "A".
002300             88  AT-DISABLED             VALUE "D".
002400         10  AT-PLAN                 PIC X(02).
002500             88  AT-PLAN-STANDARD        VALUE "SP".
002600             88  AT-PLAN-NO-FEE          VALUE "NP".
002700         10  AT-BALANCE              PIC S9(07)V9(02) COMP-3.
002800         10  FILLER                  PIC X(05).
002900
003000 01  TRANSACTION-LOG-TABLE.
003100     05  TT-COUNT                    PIC 9(05) COMP.
003200     05  TT-ENTRY OCCURS 500 TIMES INDEXED BY TT-IDX.
003300         10  TT-CODE                 PIC X(02).
003400         10  TT-NAME                 PIC X(20).
003500         10  TT-ACCT                 PIC 9(05).
003600         10  TT-AMOUNT               PIC S9(07)V9(02) COMP-3.
003700         10  TT-MISC                 PIC X(02).
003800         10  FILLER                  PIC X(04).
003900
004000 01  PENDING-DEPOSIT-TABLE.
004100     05  DT-COUNT                    PIC 9(05) COMP.
004200     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DT-IDX.
004300         10  DT-ACCT                 PIC 9(05).
004400         10  DT-AMOUNT               PIC S9(07)V9(02) COMP-3.
004500         10  FILLER                  PIC X(05).
004600
004700 01  SESSION-CONTROL.
004800     05  SESS-STATE-SW               PIC X(01) VALUE "N".
004900         88  SESS-LOGGED-OUT             VALUE "N".
005000         88  SESS-STANDARD               VALUE "S".
005100         88  SESS-ADMIN                  VALUE "A".
005200     05  SESS-HOLDER-NAME            PIC X(20).
005300     05  SESS-WITHDRAWAL-TOTAL       PIC S9(07)V9(02) COMP-3.
005400     05  SESS-TRANSFER-TOTAL        PIC S9(07)V9(02) COMP-3.
005500     05  SESS-PAYBILL-TOTAL          PIC S9(07)V9(02) COMP-3.
005600     05  FILLER                      PIC X(05).
