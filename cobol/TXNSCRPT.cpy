000100******************************************************************
000200*    TXNSCRPT  --  TRANSACTION-SCRIPT INPUT RECORD LAYOUT         *
000300*                                                                  *
000400*    REPLACES THE OLD ON-LINE TELLER SCREEN WITH A FIXED BATCH    *
000500*    FEED - ONE DETAIL RECORD PER LOGIN/TRANSACTION/LOGOUT STEP   *
000600*    OF THE SESSION, IN THE ORDER THEY ARE TO BE PERFORMED, WITH  *
000700*    A TRAILER RECORD CARRYING THE RECORD COUNT FOR BALANCING.    *
000800*    OUT-OF-BALANCE CONDITIONS ABEND THE JOB - SEE 900-CLEANUP.   *
000900*                                                                  *
001000*    02/14/10  JBH  ORIGINAL MEMBER FOR ACCT-MSTR REWRITE PROJ.   *
001100******************************************************************
001200 01  TXN-SCRIPT-REC.
001300     05  SCRIPT-RECORD-TYPE          PIC X(01).
001400         88  DETAIL-REC                  VALUE "D".
001500         88  TRAILER-REC                 VALUE "T".
001600     05  SCRIPT-DETAIL-DATA.
001700         10  SCRIPT-OP-CODE          PIC X(02).
001800             88  OP-LOGIN-STANDARD       VALUE "LI".
001900             88  OP-LOGIN-ADMIN          VALUE "LA".
002000             88  OP-WITHDRAWAL           VALUE "WD".
002100             88  OP-TRANSFER             VALUE "XF".
002200             88  OP-PAYBILL              VALUE "PB".
002300             88  OP-DEPOSIT              VALUE "DP".
002400             88  OP-CREATE               VALUE "CR".
002500             88  OP-DELETE               VALUE "DL".
002600             88  OP-DISABLE              VALUE "DA".
002700             88  OP-CHANGEPLAN           VALUE "CP".
002800             88  OP-LOGOUT               VALUE "LO".
002900         10  SCRIPT-HOLDER-NAME      PIC X(20).
003000*            FOR LI, THE STANDARD HOLDER'S NAME.  FOR ADMIN-
003100*            PERFORMED WD/XF/PB/DP/CR/DL/DA/CP, THE NAME CARRIED
003200*            ON THE RESULTING TRANSACTION-LOG RECORD.
003300         10  SCRIPT-FROM-ACCT        PIC X(05).
003400*            THE PRIMARY/SOURCE ACCOUNT FOR WD/XF/PB/DP/DL/DA/CP -
003500*            UNEDITED, NORMALIZED BY ACCTFMT (NORM-ID FUNCTION).
003600         10  SCRIPT-TO-ACCT          PIC X(05).
003700*            THE DESTINATION ACCOUNT FOR XF ONLY.
003800         10  SCRIPT-AMOUNT-T         PIC X(08).
003900*            AMOUNT/INITIAL-BALANCE AS DISPLAY TEXT "NNNNN.NN".
004000         10  SCRIPT-MISC             PIC X(02).
004100*            COMPANY CODE (EC/CQ/FI) WHEN SCRIPT-OP-CODE = "PB".
004200         10  FILLER                  PIC X(06).
004300     05  SCRIPT-TRAILER-DATA REDEFINES SCRIPT-DETAIL-DATA.
004400         10  SCRIPT-REC-COUNT        PIC 9(09).
004500         10  FILLER                  PIC X(39).
