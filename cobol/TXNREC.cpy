000100******************************************************************
000200*    TXNREC  --  DAILY TRANSACTIONS FILE RECORD LAYOUT            *
000300*                                                                  *
000400*    ONE RECORD PER POSTED TRANSACTION FOR THE SESSION, FIXED 40  *
000500*    BYTES, WRITTEN IN THE ORDER THE TRANSACTIONS WERE PERFORMED. *
000600*    THE FILE IS FULLY OVERWRITTEN (NOT APPENDED) EACH TIME IT IS *
000700*    WRITTEN, AT LOGOUT, AND ALWAYS ENDS WITH ONE "00" SENTINEL   *
000800*    END-OF-SESSION RECORD.                                      *
000900*                                                                  *
001000*    02/14/10  JBH  ORIGINAL MEMBER FOR ACCT-MSTR REWRITE PROJ.   *
001100*    11/19/12  RFD  ADDED TXN-MISC-CO/TXN-MISC-PLAN REDEFINE.     *
001200******************************************************************
001300 01  TXN-LOG-REC.
001400     05  TXN-CODE                    PIC X(02).
001500         88  TXN-END-OF-SESSION          VALUE "00".
001600         88  TXN-WITHDRAWAL              VALUE "01".
001700         88  TXN-TRANSFER                VALUE "02".
001800         88  TXN-PAYBILL                 VALUE "03".
001900         88  TXN-DEPOSIT                 VALUE "04".
002000         88  TXN-CREATE                  VALUE "05".
002100         88  TXN-DELETE                  VALUE "06".
002200         88  TXN-DISABLE                 VALUE "07".
002300         88  TXN-CHANGEPLAN              VALUE "08".
002400     05  FILLER                      PIC X(01).
002500     05  TXN-NAME                    PIC X(20).
002600     05  FILLER                      PIC X(01).
002700     05  TXN-ACCT                    PIC 9(05).
002800*        FOR TXN-TRANSFER, TXN-ACCT HOLDS THE SOURCE (FROM)
002900*        ACCOUNT ONLY - THE DESTINATION ACCOUNT IS NOT CARRIED ON
003000*        THIS LAYOUT BY DESIGN.
003100     05  TXN-AMOUNT-T                PIC X(08).
003200*        TXN-AMOUNT-T CARRIES THE AMOUNT AS DISPLAY TEXT,
003300*        "NNNNN.NN", FLOORED AT ZERO IF NEGATIVE.  SEE ACCTFMT.
003400     05  TXN-MISC                    PIC X(02).
003500     05  TXN-MISC-CO REDEFINES TXN-MISC.
003600         10  TXN-MISC-CO-CODE        PIC X(02).
003700             88  TXN-MISC-IS-EC          VALUE "EC".
003800             88  TXN-MISC-IS-CQ          VALUE "CQ".
003900             88  TXN-MISC-IS-FI          VALUE "FI".
004000     05  TXN-MISC-PLAN REDEFINES TXN-MISC
004100                                     PIC X(02).
004200         88  TXN-MISC-IS-NP              VALUE "NP".
004300     05  FILLER                      PIC X(01).
