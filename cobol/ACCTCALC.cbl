000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ACCTCALC.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/14/87.
000700       DATE-COMPILED. 02/14/87.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         POSTS A SINGLE DEBIT OR CREDIT AGAINST AN ACCOUNT
001400*         BALANCE.  CALLED BY ACCTSESN FOR EVERY WITHDRAWAL,
001500*         TRANSFER LEG, PAYBILL, AND DEPOSIT.  THIS MEMBER OWNS
001600*         THE SUFFICIENT-FUNDS CHECK - ACCTSESN NEVER TOUCHES A
001700*         BALANCE DIRECTLY.
001800*
001900*         CALLED AS:
002000*              CALL 'ACCTCALC' USING CALC-POST-REC, RETURN-CD.
002100*
002200*         RETURN-CD  0  =  POSTED, BALANCE UPDATED
002300*                    4  =  REJECTED, INSUFFICIENT FUNDS
002400*                    8  =  REJECTED, NEGATIVE AMOUNT OR BAD FUNCTION
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*
002900*    02/14/87  JBH  ORIGINAL MEMBER - REPLACES CLCLBCST, WHICH
003000*                   CALCULATED PATIENT LAB/EQUIPMENT COSTS AND
003100*                   HAS NO ROLE IN THE ACCOUNT-MAINTENANCE SUITE.
003200*    05/10/10  RFD  ADDED CR FUNCTION (DEPOSIT POSTING) - THE
003300*                   ORIGINAL CUT ONLY HANDLED DEBITS.
003400*    09/28/10  JBH  RC=8 ON A ZERO AMOUNT, NOT JUST NEGATIVE -
003500*                   A ZERO-AMOUNT TRANSACTION HAS NO BUSINESS
003600*                   REACHING THIS MEMBER.
003700*    01/30/98  JBH  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
003800*                   NO CHANGES REQUIRED.  LOGGED PER STANDARD.
003900*    09/09/99  RFD  Y2K FOLLOW-UP AUDIT - CONFIRMED CLEAN.
004000*    03/02/11  RFD  DB: BALANCE MAY NOT GO NEGATIVE - REJECT
004100*                   RATHER THAN POST A PARTIAL AMOUNT.
004200*    06/14/13  JBH  REMOVED THE OLD PATIENT-COPAY DIVISOR LOGIC
004300*                   THAT SURVIVED THE CLCLBCST CONVERSION DEAD.
004350*    03/22/26  RFD  WS-1.0010 - RESTORED STANDALONE 77-LEVEL WORK
004352*                   FIELDS AND RETURN-CD IN PLACE OF THE
004354*                   MISC-FIELDS/01-RETURN-CD GROUPING.
004356*    03/23/26  RFD  WS-1.0011 - CORRECTED DATE-WRITTEN/DATE-
004358*                   COMPILED FROM 02/14/10 TO 02/14/87 - THE
004360*                   ORIGINAL ENTRY WAS MIS-KEYED AGAINST THE WRONG
004362*                   CENTURY WHEN THE HEADER WAS LAST RETYPED.
004364*    03/24/26  RFD  WS-1.0012 - REVERSED THE 09/28/10 ZERO-AMOUNT
004366*                   REJECT - THE CALLING PROGRAM'S OWN EDITS ALLOW A
004368*                   ZERO-AMOUNT TRANSACTION THROUGH (A $0.00
004370*                   WITHDRAWAL OR PAYBILL IS NOT SPEC'D AS A
004372*                   REJECT), SO THIS MEMBER NOW REJECTS ONLY A
004374*                   NEGATIVE AMOUNT, NOT A ZERO ONE.
004400******************************************************************
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       INPUT-OUTPUT SECTION.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400
005500       WORKING-STORAGE SECTION.
005600       77  WS-NEW-BALANCE              PIC S9(07)V9(02) COMP-3.
005700       77  WS-EDIT-BALANCE             PIC -(7)9.99.
005710       77  WS-EDIT-BALANCE-X REDEFINES WS-EDIT-BALANCE
005720                                       PIC X(11).
005800
005900       LINKAGE SECTION.
006000       01  CALC-POST-REC.
006100           05  CALC-FUNCTION           PIC X(02).
006200               88  CALC-CREDIT             VALUE "CR".
006300               88  CALC-DEBIT              VALUE "DB".
006400           05  CALC-CURRENT-BALANCE    PIC S9(07)V9(02) COMP-3.
006410           05  CALC-CURR-BAL-X REDEFINES CALC-CURRENT-BALANCE
006420                                       PIC S9(07)V9(02) COMP-3.
006500           05  CALC-AMOUNT             PIC S9(07)V9(02) COMP-3.
006600           05  CALC-NEW-BALANCE        PIC S9(07)V9(02) COMP-3.
006610           05  CALC-NEW-BAL-X REDEFINES CALC-NEW-BALANCE
006620                                       PIC S9(07)V9(02) COMP-3.
006630           05  FILLER                  PIC X(05).
006700
006800       77  RETURN-CD                   PIC S9(04) COMP.
006900
007000       PROCEDURE DIVISION USING CALC-POST-REC, RETURN-CD.
007100
007200       000-HOUSEKEEPING.
007300           MOVE ZERO TO RETURN-CD.
007400           MOVE CALC-CURRENT-BALANCE TO CALC-NEW-BALANCE.
007500
007600           IF CALC-AMOUNT < ZERO
007700               MOVE 8 TO RETURN-CD
007800           ELSE IF CALC-CREDIT
007900               PERFORM 100-POST-CREDIT THRU 100-EXIT
008000           ELSE IF CALC-DEBIT
008100               PERFORM 200-POST-DEBIT THRU 200-EXIT
008200           ELSE
008300               MOVE 8 TO RETURN-CD.
008400
008500           GOBACK.
008600
008700       100-POST-CREDIT.
008800           ADD CALC-AMOUNT TO CALC-CURRENT-BALANCE
008900               GIVING WS-NEW-BALANCE.
009000           MOVE WS-NEW-BALANCE TO CALC-NEW-BALANCE.
009100       100-EXIT.
009200           EXIT.
009300
009400       200-POST-DEBIT.
009500*          RULE - A DEBIT THAT WOULD DRIVE THE BALANCE BELOW
009600*          ZERO IS REJECTED IN FULL, NOT PARTIALLY POSTED.
009700           SUBTRACT CALC-AMOUNT FROM CALC-CURRENT-BALANCE
009800               GIVING WS-NEW-BALANCE.
009900
010000           IF WS-NEW-BALANCE < ZERO
010100               MOVE 4 TO RETURN-CD
010200           ELSE
010300               MOVE WS-NEW-BALANCE TO CALC-NEW-BALANCE.
010400       200-EXIT.
010500           EXIT.
