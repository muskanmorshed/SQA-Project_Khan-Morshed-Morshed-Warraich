000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ACCTSESN.
000400       AUTHOR. JBH.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/14/87.
000700       DATE-COMPILED. 02/14/87.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         MAIN-LINE BATCH TELLER SESSION DRIVER.  LOADS THE FULL
001400*         ACCOUNTS MASTER INTO A WORKING-STORAGE TABLE, THEN
001500*         PROCESSES A TRANSACTION-SCRIPT FILE ONE RECORD AT A
001600*         TIME - LOGIN, A RUN OF WITHDRAWALS/TRANSFERS/PAYBILLS/
001700*         DEPOSITS/ADMIN MAINTENANCE, AND LOGOUT - UNTIL THE
001800*         SCRIPT TRAILER IS REACHED.  AT JOB END THE ACCOUNTS
001900*         TABLE IS SORTED BY ACCT-ID AND THE ENTIRE MASTER IS
002000*         REWRITTEN, WHETHER OR NOT ANY ACCOUNT CHANGED, SO THE
002100*         END_OF_FILE TRAILER STAYS CURRENT.
002200*
002300*         THIS MEMBER OWNS NO BALANCE ARITHMETIC DIRECTLY - EVERY
002400*         POST GOES THROUGH ACCTCALC, AND EVERY ID/NAME/MONEY
002500*         CONVERSION GOES THROUGH ACCTFMT.
002600*
002700******************************************************************
002800*    CHANGE LOG
002900*
003000*    02/14/87  JBH  ORIGINAL MEMBER - REPLACES THE ON-LINE TELLER
003100*                   TRANSACTION SCREENS WITH A NIGHTLY BATCH RUN
003200*                   PER THE ACCT-MSTR REWRITE PROJECT CHARTER.
003300*    03/01/10  RFD  ADDED THE TOLERANT ACCTMSTR-OPEN LOGIC - AN
003400*                   I/O ERROR OPENING THE MASTER NOW STARTS THE
003500*                   RUN WITH AN EMPTY ACCOUNT SET RATHER THAN
003600*                   ABENDING, PER REQ 3390 (FIRST-RUN START-UP).
003700*    05/22/10  RFD  ADDED CREATE/DELETE/DISABLE/CHANGEPLAN ADMIN
003800*                   MAINTENANCE OPS - ORIGINAL CUT ONLY HANDLED
003900*                   THE FOUR MONEY-MOVEMENT TRANSACTIONS.
004000*    08/19/11  RFD  DEPOSITS NOW ACCUMULATE IN PENDING-DEPOSIT-
004100*                   TABLE AND POST AT LOGOUT ONLY - MATCHES THE
004200*                   END-OF-DAY RECONCILIATION WINDOW IN REQ 4208.
004300*    01/30/98  JBH  Y2K REVIEW - WS-DATE-YY IS A 2-DIGIT WINDOW
004400*                   FIELD USED FOR DISPLAY ONLY, NO CENTURY MATH
004500*                   IS PERFORMED AGAINST IT.  NO CHANGE REQUIRED.
004600*    09/09/99  RFD  Y2K FOLLOW-UP AUDIT - CONFIRMED CLEAN.
004700*    11/19/12  RFD  PAYBILL MISC CODE VALIDATED AGAINST EC/CQ/FI
004800*                   AT POST TIME, NOT JUST EDITED ON INPUT.
004900*    06/01/13  RFD  RAISED ACCOUNT-TABLE CAPACITY TO 2000 PER REQ
005000*                   5180 (BRANCH CONSOLIDATION VOLUME) - SEE
005100*                   ACCTTBL COPYBOOK.
005200*    02/10/15  JBH  TRANSFER NOW CHECKS THE DESTINATION ACCOUNT
005300*                   BEFORE ANY OTHER VALIDATION, PER REQ 6041 -
005400*                   A BAD DESTINATION SHOULD NOT SHOW UP AS A
005500*                   "DAILY LIMIT EXCEEDED" REJECT ON THE SOURCE.
005550*    03/22/26  RFD  WS-1.0010 - ADDED THE NAME-LENGTH CHECK TO
005560*                   350-CREATE THAT REQ 4102 ALWAYS CALLED FOR -
005570*                   IT WAS BEING ENFORCED SILENTLY BY ACCTFMT'S
005580*                   PAD/TRIM RATHER THAN REJECTED ON INPUT.
005591*    03/22/26  RFD  WS-1.0010 - RESTORED STANDALONE 77-LEVEL
005592*                   SWITCHES, WS-DATE, AND THE TWO CALLED-MEMBER
005593*                   RETURN CODES IN PLACE OF THE FLAGS-AND-
005594*                   SWITCHES/WS-DATE-FIELDS GROUPINGS, TO MATCH
005595*                   THE REST OF THE SUITE.
005596*    03/23/26  RFD  WS-1.0011 - 345-ACCUMULATE-DEPOSIT NOW GUARDS
005597*                   DT-COUNT AGAINST THE 500-ENTRY PENDING-DEPOSIT
005598*                   TABLE LIMIT BEFORE ADDING A NEW ACCOUNT, SAME AS
005599*                   395-LOG-TRANSACTION ALREADY DOES FOR
005601*                   TRANSACTION-LOG-TABLE - A SESSION DEPOSITING TO
005602*                   OVER 500 DISTINCT ACCOUNTS WAS RUNNING PAST THE
005603*                   OCCURS 500 BOUND UNCHECKED.
005604*    03/23/26  RFD  WS-1.0011 - CORRECTED DATE-WRITTEN/DATE-
005605*                   COMPILED FROM 02/14/10 TO 02/14/87 - THE ORIGINAL
005606*                   ENTRY IN THIS LOG WAS MIS-KEYED AGAINST THE
005607*                   WRONG CENTURY WHEN THE HEADER WAS LAST RETYPED.
005610*    03/24/26  RFD  WS-1.0012 - THREE FIXES - (1) 320-TRANSFER NOW
005612*                   CHECKS THE DESTINATION AND SOURCE ACCOUNTS (AND
005614*                   DISABLED STATUS) BEFORE EDITING THE AMOUNT, NOT
005616*                   AFTER - REQ 6041 SAID DESTINATION FIRST, PERIOD,
005618*                   AND THE AMOUNT EDIT WAS SNEAKING IN AHEAD OF IT.
005620*                   (2) WITHDRAWAL/TRANSFER/PAYBILL/DEPOSIT NOW
005622*                   REJECT ONLY A NEGATIVE AMOUNT, NOT A ZERO ONE -
005624*                   MATCHES CREATE'S OWN CHECK AND WAS OVER-
005626*                   REJECTING A LEGITIMATE $0.00 TRANSACTION.  SEE
005628*                   THE MATCHING ACCTCALC FIX.  (3) ADDED 187-CHECK-
005630*                   SCRIPT-NAME-MATCH SO DELETE/DISABLE/CHANGEPLAN
005632*                   STOP BORROWING SESS-HOLDER-NAME AS SCRATCH SPACE
005634*                   TO COMPARE AGAINST THE SCRIPT RECORD'S NAME.
005650******************************************************************
005700
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER. IBM-390.
006100       OBJECT-COMPUTER. IBM-390.
006200       SPECIAL-NAMES.
006300           C01 IS TOP-OF-FORM.
006400
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT ACCTMSTR ASSIGN TO UT-S-ACCTMSTR
006800               ORGANIZATION IS SEQUENTIAL
006900               ACCESS MODE IS SEQUENTIAL
007000               FILE STATUS IS ACCTMSTR-STATUS.
007100
007200           SELECT TXNSCRPT ASSIGN TO UT-S-TXNSCRPT
007300               ORGANIZATION IS SEQUENTIAL
007400               ACCESS MODE IS SEQUENTIAL
007500               FILE STATUS IS TXNSCRPT-STATUS.
007600
007700           SELECT DAILYTXN ASSIGN TO UT-S-DAILYTXN
007800               ORGANIZATION IS SEQUENTIAL
007900               ACCESS MODE IS SEQUENTIAL
008000               FILE STATUS IS DAILYTXN-STATUS.
008100
008200       DATA DIVISION.
008300       FILE SECTION.
008400
008500       FD  ACCTMSTR
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 37 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS ACCTMSTR-FD-REC.
009100       01  ACCTMSTR-FD-REC             PIC X(37).
009200
009300       FD  TXNSCRPT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 49 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS TXNSCRPT-FD-REC.
009900       01  TXNSCRPT-FD-REC             PIC X(49).
010000
010100       FD  DAILYTXN
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 40 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS DAILYTXN-FD-REC.
010700       01  DAILYTXN-FD-REC             PIC X(40).
010800
010900       WORKING-STORAGE SECTION.
011000
011100       01  FILE-STATUS-CODES.
011200           05  ACCTMSTR-STATUS         PIC X(02).
011300               88  ACCTMSTR-OK             VALUE "00".
011400           05  TXNSCRPT-STATUS         PIC X(02).
011500               88  TXNSCRPT-OK             VALUE "00".
011600           05  DAILYTXN-STATUS         PIC X(02).
011700               88  DAILYTXN-OK             VALUE "00".
011800           05  FILLER                  PIC X(02).
011900
012000       01  MORE-SCRIPT-SW              PIC X(01) VALUE "Y".
012010           88  MORE-SCRIPT-RECS            VALUE "Y".
012020           88  NO-MORE-SCRIPT-RECS         VALUE "N".
012100       01  MORE-MASTER-SW              PIC X(01) VALUE "Y".
012110           88  MORE-MASTER-RECS            VALUE "Y".
012120           88  NO-MORE-MASTER-RECS         VALUE "N".
012200       01  MASTER-TRAILER-SW           PIC X(01) VALUE "N".
012210           88  MASTER-TRAILER-FOUND        VALUE "Y".
012300       01  WS-FOUND-SW                 PIC X(01) VALUE "N".
012310           88  FOUND-ACCOUNT               VALUE "Y".
012320           88  ACCOUNT-NOT-FOUND           VALUE "N".
012400       01  WS-NAME-MATCH-SW            PIC X(01) VALUE "N".
012410           88  NAME-MATCHES                VALUE "Y".
012420           88  NAME-NOT-MATCHED            VALUE "N".
012500       01  WS-REJECT-SW                PIC X(01) VALUE "N".
012510           88  TXN-REJECTED                VALUE "Y".
012520           88  TXN-ACCEPTED                VALUE "N".
012600       01  WS-DT-FOUND-SW              PIC X(01) VALUE "N".
012610           88  DT-FOUND                    VALUE "Y".
012620           88  DT-NOT-FOUND                VALUE "N".
014200
014300       01  WS-CALL-AREA.
014400           05  WS-FMT-FUNCTION         PIC X(02).
014500               88  WS-FN-NORM-ID           VALUE "NI".
014600               88  WS-FN-PAD-NAME          VALUE "PN".
014700               88  WS-FN-EDIT-MONEY        VALUE "EM".
014800               88  WS-FN-NUM-MONEY         VALUE "NM".
014900           05  WS-CALL-TEXT            PIC X(20).
015000           05  WS-CALL-NUM             PIC S9(07)V9(02) COMP-3.
015100           05  FILLER                  PIC X(05).
015150
015200       77  WS-FMT-RETURN-CD            PIC S9(04) COMP.
015300
015400       01  WS-CALC-POST-REC.
015500           05  WS-CALC-FUNCTION        PIC X(02).
015600               88  WS-CALC-CREDIT          VALUE "CR".
015700               88  WS-CALC-DEBIT           VALUE "DB".
015800           05  WS-CALC-CURRENT-BALANCE PIC S9(07)V9(02) COMP-3.
015900           05  WS-CALC-AMOUNT          PIC S9(07)V9(02) COMP-3.
016000           05  WS-CALC-NEW-BALANCE     PIC S9(07)V9(02) COMP-3.
016100           05  FILLER                  PIC X(05).
016200
016300       77  WS-CALC-RETURN-CD           PIC S9(04) COMP.
016350       77  WS-NAME-LENGTH              PIC S9(04) COMP.
016360       77  WS-CHAR-SUB                 PIC S9(04) COMP.
016400
016500       01  WS-NAME-COMPARE.
016600           05  WS-NAME-UP-A            PIC X(20).
016700           05  WS-NAME-UP-B            PIC X(20).
016800           05  FILLER                  PIC X(05).
016900
017000       01  WS-WORK-IDS.
017100           05  WS-NORM-ID              PIC 9(05).
017200           05  WS-NORM-ID-X REDEFINES WS-NORM-ID
017300                                       PIC X(05).
017400           05  WS-NORM-FROM-ID         PIC 9(05).
017500           05  WS-NORM-TO-ID           PIC 9(05).
017600           05  WS-FOUND-IDX            PIC S9(04) COMP.
017700           05  WS-FOUND-FROM-IDX       PIC S9(04) COMP.
017800           05  WS-FOUND-TO-IDX         PIC S9(04) COMP.
017900           05  WS-DT-FOUND-IDX         PIC S9(04) COMP.
018000           05  WS-MAX-ID               PIC 9(05).
018050           05  WS-MAX-ID-X REDEFINES WS-MAX-ID
018060                                       PIC X(05).
018100           05  WS-NEW-ID               PIC 9(05).
018200           05  FILLER                  PIC X(05).
018300
018400       01  WS-AMOUNTS.
018500           05  WS-AMOUNT               PIC S9(07)V9(02) COMP-3.
018600           05  WS-MISC-UP              PIC X(02).
018700           05  WS-MISC-UP-CODE REDEFINES WS-MISC-UP.
018800               10  WS-MISC-UP-1        PIC X(01).
018900               10  WS-MISC-UP-2        PIC X(01).
019000           05  FILLER                  PIC X(05).
019100
019200       01  WS-NAME-FIELDS.
019300           05  WS-LOAD-NAME            PIC X(20).
019400           05  WS-NEW-NAME             PIC X(20).
019500           05  FILLER                  PIC X(05).
019600
019700       01  WS-LOG-FIELDS.
019800           05  WS-LOG-CODE             PIC X(02).
019900           05  WS-LOG-NAME             PIC X(20).
020000           05  WS-LOG-ACCT             PIC 9(05).
020100           05  WS-LOG-AMOUNT           PIC S9(07)V9(02) COMP-3.
020200           05  WS-LOG-MISC             PIC X(02).
020300           05  FILLER                  PIC X(05).
020400
020500       01  WS-MSG-AREA.
020600           05  WS-REJECT-MSG           PIC X(60).
020700           05  FILLER                  PIC X(05).
020800
020900       01  WS-SORT-HOLD.
021000           05  WS-SH-ID                PIC 9(05).
021100           05  WS-SH-NAME              PIC X(20).
021200           05  WS-SH-STATUS            PIC X(01).
021300           05  WS-SH-PLAN              PIC X(02).
021400           05  WS-SH-BALANCE           PIC S9(07)V9(02) COMP-3.
021500           05  FILLER                  PIC X(05).
021600
021700       01  COUNTERS-AND-ACCUMULATORS.
021800           05  RECORDS-READ            PIC S9(09) COMP.
021900           05  WS-DISPLAY-COUNT        PIC 9(09).
022000           05  FILLER                  PIC X(05).
022100
022200       77  WS-DATE                     PIC 9(06).
022900
023000       01  WS-CONSTANTS.
023100           05  WS-WITHDRAWAL-LIMIT     PIC S9(07)V9(02) COMP-3
023200                                       VALUE 500.00.
023300           05  WS-TRANSFER-LIMIT       PIC S9(07)V9(02) COMP-3
023400                                       VALUE 1000.00.
023500           05  WS-PAYBILL-LIMIT        PIC S9(07)V9(02) COMP-3
023600                                       VALUE 2000.00.
023700           05  WS-MAX-INITIAL-BALANCE  PIC S9(07)V9(02) COMP-3
023800                                       VALUE 99999.99.
023850           05  FILLER                  PIC X(05).
023900
024000           COPY ACCTMSTR.
024100           COPY TXNREC.
024200           COPY TXNSCRPT.
024300           COPY ACCTTBL.
024400           COPY ABENDREC.
024500
024600       PROCEDURE DIVISION.
024700
024800       000-MAINLINE.
024900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025000           PERFORM 100-MAINLINE THRU 100-EXIT
025100               UNTIL NO-MORE-SCRIPT-RECS OR TRAILER-REC.
025200           PERFORM 900-CLEANUP THRU 900-EXIT.
025300           MOVE ZERO TO RETURN-CODE.
025400           GOBACK.
025500
025600       000-HOUSEKEEPING.
025700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025800           DISPLAY "ACCTSESN - BATCH TELLER SESSION - BEGIN".
025900           ACCEPT WS-DATE FROM DATE.
026000
026100           MOVE ZERO TO RECORDS-READ.
026200           MOVE ZERO TO AT-COUNT.
026300           MOVE ZERO TO TT-COUNT.
026400           MOVE ZERO TO DT-COUNT.
026500           SET SESS-LOGGED-OUT TO TRUE.
026600           MOVE SPACES TO SESS-HOLDER-NAME.
026700           MOVE ZERO TO SESS-WITHDRAWAL-TOTAL.
026800           MOVE ZERO TO SESS-TRANSFER-TOTAL.
026900           MOVE ZERO TO SESS-PAYBILL-TOTAL.
027000
027100           OPEN INPUT ACCTMSTR.
027200           IF NOT ACCTMSTR-OK
027300*              TOLERANT OPEN - REQ 3390.  NO MASTER YET (FIRST
027400*              RUN) MEANS AN EMPTY ACCOUNT SET, NOT AN ABEND.
027500               DISPLAY "ACCTMSTR OPEN FAILED, STATUS="
027600                       ACCTMSTR-STATUS " - STARTING EMPTY"
027700               SET NO-MORE-MASTER-RECS TO TRUE
027800           ELSE
027900               SET MORE-MASTER-RECS TO TRUE
028000               PERFORM 050-LOAD-ACCOUNT-TABLE THRU 050-EXIT
028100                   UNTIL NO-MORE-MASTER-RECS
028200                      OR MASTER-TRAILER-FOUND
028300               CLOSE ACCTMSTR.
028400
028500           OPEN INPUT TXNSCRPT.
028600           IF NOT TXNSCRPT-OK
028700               MOVE "OPENING TXNSCRPT" TO ABEND-REASON
028800               GO TO 1000-ABEND-RTN.
028900
029000           OPEN OUTPUT DAILYTXN.
029100           IF NOT DAILYTXN-OK
029200               MOVE "OPENING DAILYTXN" TO ABEND-REASON
029300               GO TO 1000-ABEND-RTN.
029400
029500           SET MORE-SCRIPT-RECS TO TRUE.
029600           READ TXNSCRPT INTO TXN-SCRIPT-REC
029700               AT END
029800                   SET NO-MORE-SCRIPT-RECS TO TRUE
029900                   GO TO 000-EXIT.
030000           IF MORE-SCRIPT-RECS
030100               ADD 1 TO RECORDS-READ.
030200       000-EXIT.
030300           EXIT.
030400
030500       050-LOAD-ACCOUNT-TABLE.
030600           MOVE "050-LOAD-ACCOUNT-TABLE" TO PARA-NAME.
030700           READ ACCTMSTR INTO ACCT-MSTR-REC
030800               AT END
030900                   SET NO-MORE-MASTER-RECS TO TRUE
031000                   GO TO 050-EXIT.
031100
031200           IF ACCT-MSTR-REC = SPACES
031300               GO TO 050-EXIT.
031400
031500           IF ACCT-NAME-TRAILER = "END_OF_FILE"
031600               SET MASTER-TRAILER-FOUND TO TRUE
031700               GO TO 050-EXIT.
031800
031900           PERFORM 055-PARSE-MASTER-RECORD THRU 055-EXIT.
032000           PERFORM 056-STORE-ACCOUNT THRU 056-EXIT.
032100       050-EXIT.
032200           EXIT.
032300
032400       055-PARSE-MASTER-RECORD.
032500           MOVE "055-PARSE-MASTER-RECORD" TO PARA-NAME.
032600           MOVE SPACES TO WS-CALL-TEXT.
032700           MOVE ACCT-ID TO WS-CALL-TEXT(1:5).
032800           SET WS-FN-NORM-ID TO TRUE.
032900           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
033000                                WS-CALL-NUM, WS-FMT-RETURN-CD.
033100           MOVE WS-CALL-TEXT(1:5) TO WS-NORM-ID.
033200
033300           MOVE ACCT-NAME TO WS-LOAD-NAME.
033400
033500           IF NOT ACCT-STATUS-VALID
033600               MOVE "A" TO ACCT-STATUS.
033700
033800           MOVE SPACES TO WS-CALL-TEXT.
033900           MOVE ACCT-BALANCE-T TO WS-CALL-TEXT(1:8).
034000           SET WS-FN-NUM-MONEY TO TRUE.
034100           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
034200                                WS-CALL-NUM, WS-FMT-RETURN-CD.
034300       055-EXIT.
034400           EXIT.
034500
034600       056-STORE-ACCOUNT.
034700           MOVE "056-STORE-ACCOUNT" TO PARA-NAME.
034800           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
034900           IF ACCOUNT-NOT-FOUND
035000               ADD 1 TO AT-COUNT
035100               MOVE AT-COUNT TO WS-FOUND-IDX.
035200
035300           MOVE WS-NORM-ID      TO AT-ID(WS-FOUND-IDX).
035400           MOVE WS-LOAD-NAME    TO AT-NAME(WS-FOUND-IDX).
035500           MOVE ACCT-STATUS     TO AT-STATUS(WS-FOUND-IDX).
035600           MOVE "SP"            TO AT-PLAN(WS-FOUND-IDX).
035700           MOVE WS-CALL-NUM     TO AT-BALANCE(WS-FOUND-IDX).
035800       056-EXIT.
035900           EXIT.
036000
036100       100-MAINLINE.
036200           MOVE "100-MAINLINE" TO PARA-NAME.
036300           EVALUATE TRUE
036400               WHEN OP-LOGIN-STANDARD
036500                   PERFORM 300-LOGIN-STANDARD THRU 300-EXIT
036600               WHEN OP-LOGIN-ADMIN
036700                   PERFORM 305-LOGIN-ADMIN THRU 305-EXIT
036800               WHEN OP-WITHDRAWAL
036900                   PERFORM 310-WITHDRAWAL THRU 310-EXIT
037000               WHEN OP-TRANSFER
037100                   PERFORM 320-TRANSFER THRU 320-EXIT
037200               WHEN OP-PAYBILL
037300                   PERFORM 330-PAYBILL THRU 330-EXIT
037400               WHEN OP-DEPOSIT
037500                   PERFORM 340-DEPOSIT THRU 340-EXIT
037600               WHEN OP-CREATE
037700                   PERFORM 350-CREATE THRU 350-EXIT
037800               WHEN OP-DELETE
037900                   PERFORM 360-DELETE THRU 360-EXIT
038000               WHEN OP-DISABLE
038100                   PERFORM 370-DISABLE THRU 370-EXIT
038200               WHEN OP-CHANGEPLAN
038300                   PERFORM 380-CHANGEPLAN THRU 380-EXIT
038400               WHEN OP-LOGOUT
038500                   PERFORM 390-LOGOUT THRU 390-EXIT
038600               WHEN OTHER
038700                   DISPLAY "UNKNOWN OP CODE " SCRIPT-OP-CODE
038800           END-EVALUATE.
038900
039000           READ TXNSCRPT INTO TXN-SCRIPT-REC
039100               AT END
039200                   SET NO-MORE-SCRIPT-RECS TO TRUE
039300                   GO TO 100-EXIT.
039400           IF MORE-SCRIPT-RECS
039500               ADD 1 TO RECORDS-READ.
039600       100-EXIT.
039700           EXIT.
039800
039900       185-FIND-ACCOUNT.
040000           MOVE "185-FIND-ACCOUNT" TO PARA-NAME.
040100           SET ACCOUNT-NOT-FOUND TO TRUE.
040200           MOVE ZERO TO WS-FOUND-IDX.
040300           PERFORM 185-SEARCH-LOOP THRU 185-SEARCH-EXIT
040400               VARYING AT-IDX FROM 1 BY 1
040500               UNTIL AT-IDX > AT-COUNT OR FOUND-ACCOUNT.
040600       185-EXIT.
040700           EXIT.
040800
040900       185-SEARCH-LOOP.
041000           IF AT-ID(AT-IDX) = WS-NORM-ID
041100               SET FOUND-ACCOUNT TO TRUE
041200               MOVE AT-IDX TO WS-FOUND-IDX.
041300       185-SEARCH-EXIT.
041400           EXIT.
041500
041600       186-CHECK-NAME-MATCH.
041700           MOVE "186-CHECK-NAME-MATCH" TO PARA-NAME.
041800           MOVE AT-NAME(WS-FOUND-IDX) TO WS-NAME-UP-A.
041900           MOVE SESS-HOLDER-NAME      TO WS-NAME-UP-B.
042000           INSPECT WS-NAME-UP-A CONVERTING
042100               "abcdefghijklmnopqrstuvwxyz" TO
042200               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042300           INSPECT WS-NAME-UP-B CONVERTING
042400               "abcdefghijklmnopqrstuvwxyz" TO
042500               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042600           IF WS-NAME-UP-A = WS-NAME-UP-B
042700               MOVE "Y" TO WS-NAME-MATCH-SW
042800           ELSE
042900               MOVE "N" TO WS-NAME-MATCH-SW.
043000       186-EXIT.
043100           EXIT.
043110
043120       187-CHECK-SCRIPT-NAME-MATCH.
043130*          SAME COMPARE AS 186-CHECK-NAME-MATCH, BUT AGAINST THE
043140*          SCRIPT RECORD'S HOLDER NAME RATHER THAN SESS-HOLDER-
043150*          NAME - USED BY THE ADMIN MAINTENANCE OPS (DELETE,
043160*          DISABLE, CHANGEPLAN) SO THEY DON'T HAVE TO BORROW THE
043170*          SESSION'S OWN NAME FIELD AS SCRATCH SPACE TO DO IT.
043180           MOVE "187-CHECK-SCRIPT-NAME-MATCH" TO PARA-NAME.
043190           MOVE AT-NAME(WS-FOUND-IDX) TO WS-NAME-UP-A.
043200           MOVE SCRIPT-HOLDER-NAME   TO WS-NAME-UP-B.
043210           INSPECT WS-NAME-UP-A CONVERTING
043220               "abcdefghijklmnopqrstuvwxyz" TO
043230               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043240           INSPECT WS-NAME-UP-B CONVERTING
043250               "abcdefghijklmnopqrstuvwxyz" TO
043260               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043270           IF WS-NAME-UP-A = WS-NAME-UP-B
043280               MOVE "Y" TO WS-NAME-MATCH-SW
043285           ELSE
043290               MOVE "N" TO WS-NAME-MATCH-SW.
043295       187-EXIT.
043296           EXIT.
043297
043300       190-VALIDATE-STANDARD.
043400           MOVE "190-VALIDATE-STANDARD" TO PARA-NAME.
043500           SET TXN-ACCEPTED TO TRUE.
043600           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
043700           IF ACCOUNT-NOT-FOUND
043800               SET TXN-REJECTED TO TRUE
043900               MOVE "ACCOUNT DOES NOT EXIST." TO WS-REJECT-MSG
044000               GO TO 190-EXIT.
044100
044200           IF AT-DISABLED(WS-FOUND-IDX)
044300               SET TXN-REJECTED TO TRUE
044400               MOVE "ACCOUNT IS DISABLED." TO WS-REJECT-MSG
044500               GO TO 190-EXIT.
044600
044700           PERFORM 186-CHECK-NAME-MATCH THRU 186-EXIT.
044800           IF NAME-NOT-MATCHED
044900               SET TXN-REJECTED TO TRUE
045000               MOVE "ACCOUNT DOES NOT BELONG TO CURRENT USER."
045100                   TO WS-REJECT-MSG.
045200       190-EXIT.
045300           EXIT.
045400
045500       195-VALIDATE-ADMIN.
045600           MOVE "195-VALIDATE-ADMIN" TO PARA-NAME.
045700           SET TXN-ACCEPTED TO TRUE.
045800           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
045900           IF ACCOUNT-NOT-FOUND
046000               SET TXN-REJECTED TO TRUE
046100               MOVE "ACCOUNT DOES NOT EXIST." TO WS-REJECT-MSG
046200               GO TO 195-EXIT.
046300
046400           IF AT-DISABLED(WS-FOUND-IDX)
046500               SET TXN-REJECTED TO TRUE
046600               MOVE "ACCOUNT IS DISABLED." TO WS-REJECT-MSG.
046700       195-EXIT.
046800           EXIT.
046900
047000       198-NORMALIZE-ID.
047100           MOVE "198-NORMALIZE-ID" TO PARA-NAME.
047200           SET WS-FN-NORM-ID TO TRUE.
047300           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
047400                                WS-CALL-NUM, WS-FMT-RETURN-CD.
047500           MOVE WS-CALL-TEXT(1:5) TO WS-NORM-ID.
047600       198-EXIT.
047700           EXIT.
047800
047900       199-PARSE-AMOUNT.
048000           MOVE "199-PARSE-AMOUNT" TO PARA-NAME.
048100           MOVE SPACES TO WS-CALL-TEXT.
048200           MOVE SCRIPT-AMOUNT-T TO WS-CALL-TEXT(1:8).
048300           SET WS-FN-NUM-MONEY TO TRUE.
048400           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
048500                                WS-CALL-NUM, WS-FMT-RETURN-CD.
048600           MOVE WS-CALL-NUM TO WS-AMOUNT.
048700       199-EXIT.
048800           EXIT.
048900
049000       300-LOGIN-STANDARD.
049100           MOVE "300-LOGIN-STANDARD" TO PARA-NAME.
049200           IF NOT SESS-LOGGED-OUT
049300               DISPLAY "LOGIN REJECTED - SESSION ALREADY ACTIVE"
049400               GO TO 300-EXIT.
049500
049600           IF SCRIPT-HOLDER-NAME = SPACES
049700               DISPLAY "LOGIN REJECTED - HOLDER NAME REQUIRED"
049800               GO TO 300-EXIT.
049900
050000           MOVE SCRIPT-HOLDER-NAME TO WS-CALL-TEXT.
050100           SET WS-FN-PAD-NAME TO TRUE.
050200           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
050300                                WS-CALL-NUM, WS-FMT-RETURN-CD.
050400
050500           SET SESS-STANDARD TO TRUE.
050600           MOVE WS-CALL-TEXT TO SESS-HOLDER-NAME.
050700           MOVE ZERO TO SESS-WITHDRAWAL-TOTAL.
050800           MOVE ZERO TO SESS-TRANSFER-TOTAL.
050900           MOVE ZERO TO SESS-PAYBILL-TOTAL.
051000       300-EXIT.
051100           EXIT.
051200
051300       305-LOGIN-ADMIN.
051400           MOVE "305-LOGIN-ADMIN" TO PARA-NAME.
051500           IF NOT SESS-LOGGED-OUT
051600               DISPLAY "LOGIN REJECTED - SESSION ALREADY ACTIVE"
051700               GO TO 305-EXIT.
051800
051900           SET SESS-ADMIN TO TRUE.
052000           MOVE SPACES TO SESS-HOLDER-NAME.
052100           MOVE ZERO TO SESS-WITHDRAWAL-TOTAL.
052200           MOVE ZERO TO SESS-TRANSFER-TOTAL.
052300           MOVE ZERO TO SESS-PAYBILL-TOTAL.
052400       305-EXIT.
052500           EXIT.
052600
052700       310-WITHDRAWAL.
052800           MOVE "310-WITHDRAWAL" TO PARA-NAME.
052900           MOVE SPACES TO WS-CALL-TEXT.
053000           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
053100           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
053200           PERFORM 199-PARSE-AMOUNT THRU 199-EXIT.
053300
053400           IF WS-AMOUNT < ZERO
053500               DISPLAY "WITHDRAWAL REJECTED - BAD AMOUNT"
053600               GO TO 310-EXIT.
053700
053800           IF SESS-STANDARD
053900               PERFORM 190-VALIDATE-STANDARD THRU 190-EXIT
054000               IF TXN-REJECTED
054100                   DISPLAY WS-REJECT-MSG
054200                   GO TO 310-EXIT
054300               END-IF
054400               IF (SESS-WITHDRAWAL-TOTAL + WS-AMOUNT)
054500                       > WS-WITHDRAWAL-LIMIT
054600                   DISPLAY
054700                     "STANDARD SESSION WITHDRAWAL LIMIT IS $500"
054800                   GO TO 310-EXIT
054900               END-IF
055000           ELSE
055100               PERFORM 195-VALIDATE-ADMIN THRU 195-EXIT
055200               IF TXN-REJECTED
055300                   DISPLAY WS-REJECT-MSG
055400                   GO TO 310-EXIT
055500               END-IF.
055600
055700           MOVE AT-BALANCE(WS-FOUND-IDX)
055800                              TO WS-CALC-CURRENT-BALANCE.
055900           MOVE WS-AMOUNT     TO WS-CALC-AMOUNT.
056000           SET WS-CALC-DEBIT TO TRUE.
056100           CALL "ACCTCALC" USING WS-CALC-POST-REC,
056200                                 WS-CALC-RETURN-CD.
056300           IF WS-CALC-RETURN-CD NOT = ZERO
056400               DISPLAY "WITHDRAWAL REJECTED - INSUFFICIENT FUNDS"
056500               GO TO 310-EXIT.
056600
056700           MOVE WS-CALC-NEW-BALANCE TO AT-BALANCE(WS-FOUND-IDX).
056800           IF SESS-STANDARD
056900               ADD WS-AMOUNT TO SESS-WITHDRAWAL-TOTAL.
057000
057100           MOVE "01"     TO WS-LOG-CODE.
057200           IF SESS-STANDARD
057300               MOVE SESS-HOLDER-NAME TO WS-LOG-NAME
057400           ELSE
057500               MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
057600           MOVE WS-NORM-ID     TO WS-LOG-ACCT.
057700           MOVE WS-AMOUNT      TO WS-LOG-AMOUNT.
057800           MOVE SPACES         TO WS-LOG-MISC.
057900           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
058000       310-EXIT.
058100           EXIT.
058200
058300       320-TRANSFER.
058400           MOVE "320-TRANSFER" TO PARA-NAME.
058500           MOVE SPACES TO WS-CALL-TEXT.
058600           MOVE SCRIPT-TO-ACCT TO WS-CALL-TEXT(1:5).
058700           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
058800           MOVE WS-NORM-ID TO WS-NORM-TO-ID.
058900
059000           MOVE SPACES TO WS-CALL-TEXT.
059100           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
059200           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
059300           MOVE WS-NORM-ID TO WS-NORM-FROM-ID.
059400
059500*          DESTINATION ACCOUNT IS CHECKED FIRST, AHEAD OF EVEN THE
059600*          AMOUNT EDIT BELOW - REQ 6041.
059700           MOVE WS-NORM-TO-ID TO WS-NORM-ID.
059800           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
059900           IF ACCOUNT-NOT-FOUND
060000               DISPLAY "TRANSFER REJECTED - DESTINATION ACCT"
060100                       " DOES NOT EXIST"
060200               GO TO 320-EXIT.
060300           MOVE WS-FOUND-IDX TO WS-FOUND-TO-IDX.
060400
060500           MOVE WS-NORM-FROM-ID TO WS-NORM-ID.
060600           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
060700           IF ACCOUNT-NOT-FOUND
060800               DISPLAY "TRANSFER REJECTED - SOURCE ACCT"
060900                       " DOES NOT EXIST"
061000               GO TO 320-EXIT.
061100           MOVE WS-FOUND-IDX TO WS-FOUND-FROM-IDX.
061200
061300           IF AT-DISABLED(WS-FOUND-FROM-IDX)
061400               DISPLAY "TRANSFER REJECTED - SOURCE ACCT DISABLED"
061500               GO TO 320-EXIT.
061600           IF AT-DISABLED(WS-FOUND-TO-IDX)
061700               DISPLAY "TRANSFER REJECTED - DEST ACCT DISABLED"
061800               GO TO 320-EXIT.
061900
062000           PERFORM 199-PARSE-AMOUNT THRU 199-EXIT.
062100           IF WS-AMOUNT < ZERO
062200               DISPLAY "TRANSFER REJECTED - BAD AMOUNT"
062300               GO TO 320-EXIT.
062350
062400           IF SESS-STANDARD
062500               MOVE WS-FOUND-FROM-IDX TO WS-FOUND-IDX
062600               PERFORM 186-CHECK-NAME-MATCH THRU 186-EXIT
062700               IF NAME-NOT-MATCHED
062800                   DISPLAY "TRANSFER REJECTED - SOURCE ACCT"
062900                           " DOES NOT BELONG TO CURRENT USER"
063000                   GO TO 320-EXIT
063100               END-IF
063200               IF (SESS-TRANSFER-TOTAL + WS-AMOUNT)
063300                       > WS-TRANSFER-LIMIT
063400                   DISPLAY
063500                     "STANDARD SESSION TRANSFER LIMIT IS $1000"
063600                   GO TO 320-EXIT
063700               END-IF.
063800
063900           MOVE AT-BALANCE(WS-FOUND-FROM-IDX)
064000                              TO WS-CALC-CURRENT-BALANCE.
064100           MOVE WS-AMOUNT     TO WS-CALC-AMOUNT.
064200           SET WS-CALC-DEBIT TO TRUE.
064300           CALL "ACCTCALC" USING WS-CALC-POST-REC,
064400                                 WS-CALC-RETURN-CD.
064500           IF WS-CALC-RETURN-CD NOT = ZERO
064600               DISPLAY "TRANSFER REJECTED - INSUFFICIENT FUNDS"
064700               GO TO 320-EXIT.
064800           MOVE WS-CALC-NEW-BALANCE
064900                              TO AT-BALANCE(WS-FOUND-FROM-IDX).
065000
065100           MOVE AT-BALANCE(WS-FOUND-TO-IDX)
065200                              TO WS-CALC-CURRENT-BALANCE.
065300           MOVE WS-AMOUNT     TO WS-CALC-AMOUNT.
065400           SET WS-CALC-CREDIT TO TRUE.
065500           CALL "ACCTCALC" USING WS-CALC-POST-REC,
065600                                 WS-CALC-RETURN-CD.
065700           MOVE WS-CALC-NEW-BALANCE
065800                              TO AT-BALANCE(WS-FOUND-TO-IDX).
065900
066000           IF SESS-STANDARD
066100               ADD WS-AMOUNT TO SESS-TRANSFER-TOTAL.
066200
066300           MOVE "02"     TO WS-LOG-CODE.
066400           IF SESS-STANDARD
066500               MOVE SESS-HOLDER-NAME TO WS-LOG-NAME
066600           ELSE
066700               MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
066800           MOVE WS-NORM-FROM-ID TO WS-LOG-ACCT.
066900           MOVE WS-AMOUNT      TO WS-LOG-AMOUNT.
067000           MOVE SPACES         TO WS-LOG-MISC.
067100           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
067200       320-EXIT.
067300           EXIT.
067400
067500       330-PAYBILL.
067600           MOVE "330-PAYBILL" TO PARA-NAME.
067700           MOVE SPACES TO WS-CALL-TEXT.
067800           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
067900           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
068000           PERFORM 199-PARSE-AMOUNT THRU 199-EXIT.
068100
068200           IF WS-AMOUNT < ZERO
068300               DISPLAY "PAYBILL REJECTED - BAD AMOUNT"
068400               GO TO 330-EXIT.
068500
068600           MOVE SCRIPT-MISC TO WS-MISC-UP.
068700           INSPECT WS-MISC-UP CONVERTING
068800               "abcdefghijklmnopqrstuvwxyz" TO
068900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
069000           IF WS-MISC-UP NOT = "EC" AND WS-MISC-UP NOT = "CQ"
069100                   AND WS-MISC-UP NOT = "FI"
069200               DISPLAY "PAYBILL REJECTED - USE EC, CQ, OR FI"
069300               GO TO 330-EXIT.
069400
069500           IF SESS-STANDARD
069600               PERFORM 190-VALIDATE-STANDARD THRU 190-EXIT
069700               IF TXN-REJECTED
069800                   DISPLAY WS-REJECT-MSG
069900                   GO TO 330-EXIT
070000               END-IF
070100               IF (SESS-PAYBILL-TOTAL + WS-AMOUNT)
070200                       > WS-PAYBILL-LIMIT
070300                   DISPLAY
070400                     "STANDARD SESSION PAYBILL LIMIT IS $2000"
070500                   GO TO 330-EXIT
070600               END-IF
070700           ELSE
070800               PERFORM 195-VALIDATE-ADMIN THRU 195-EXIT
070900               IF TXN-REJECTED
071000                   DISPLAY WS-REJECT-MSG
071100                   GO TO 330-EXIT
071200               END-IF.
071300
071400           MOVE AT-BALANCE(WS-FOUND-IDX)
071500                              TO WS-CALC-CURRENT-BALANCE.
071600           MOVE WS-AMOUNT     TO WS-CALC-AMOUNT.
071700           SET WS-CALC-DEBIT TO TRUE.
071800           CALL "ACCTCALC" USING WS-CALC-POST-REC,
071900                                 WS-CALC-RETURN-CD.
072000           IF WS-CALC-RETURN-CD NOT = ZERO
072100               DISPLAY "PAYBILL REJECTED - INSUFFICIENT FUNDS"
072200               GO TO 330-EXIT.
072300
072400           MOVE WS-CALC-NEW-BALANCE TO AT-BALANCE(WS-FOUND-IDX).
072500           IF SESS-STANDARD
072600               ADD WS-AMOUNT TO SESS-PAYBILL-TOTAL.
072700
072800           MOVE "03"     TO WS-LOG-CODE.
072900           IF SESS-STANDARD
073000               MOVE SESS-HOLDER-NAME TO WS-LOG-NAME
073100           ELSE
073200               MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
073300           MOVE WS-NORM-ID     TO WS-LOG-ACCT.
073400           MOVE WS-AMOUNT      TO WS-LOG-AMOUNT.
073500           MOVE WS-MISC-UP     TO WS-LOG-MISC.
073600           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
073700       330-EXIT.
073800           EXIT.
073900
074000       340-DEPOSIT.
074100           MOVE "340-DEPOSIT" TO PARA-NAME.
074200           MOVE SPACES TO WS-CALL-TEXT.
074300           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
074400           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
074500           PERFORM 199-PARSE-AMOUNT THRU 199-EXIT.
074600
074700           IF WS-AMOUNT < ZERO
074800               DISPLAY "DEPOSIT REJECTED - BAD AMOUNT"
074900               GO TO 340-EXIT.
075000
075100           IF SESS-STANDARD
075200               PERFORM 190-VALIDATE-STANDARD THRU 190-EXIT
075300           ELSE
075400               PERFORM 195-VALIDATE-ADMIN THRU 195-EXIT.
075500           IF TXN-REJECTED
075600               DISPLAY WS-REJECT-MSG
075700               GO TO 340-EXIT.
075800
075900           PERFORM 345-ACCUMULATE-DEPOSIT THRU 345-EXIT.
076000
076100           MOVE "04"     TO WS-LOG-CODE.
076200           IF SESS-STANDARD
076300               MOVE SESS-HOLDER-NAME TO WS-LOG-NAME
076400           ELSE
076500               MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
076600           MOVE WS-NORM-ID     TO WS-LOG-ACCT.
076700           MOVE WS-AMOUNT      TO WS-LOG-AMOUNT.
076800           MOVE SPACES         TO WS-LOG-MISC.
076900           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
077000       340-EXIT.
077100           EXIT.
077200
077300       345-ACCUMULATE-DEPOSIT.
077400           MOVE "345-ACCUMULATE-DEPOSIT" TO PARA-NAME.
077500           SET DT-NOT-FOUND TO TRUE.
077600           MOVE ZERO TO WS-DT-FOUND-IDX.
077700           PERFORM 346-SEARCH-DEPOSIT THRU 346-EXIT
077800               VARYING DT-IDX FROM 1 BY 1
077900               UNTIL DT-IDX > DT-COUNT OR DT-FOUND.
078000
078100           IF DT-FOUND
078200               ADD WS-AMOUNT TO DT-AMOUNT(WS-DT-FOUND-IDX)
078250           ELSE IF DT-COUNT < 500
078300               ADD 1 TO DT-COUNT
078400               MOVE WS-NORM-ID TO DT-ACCT(DT-COUNT)
078500               MOVE WS-AMOUNT  TO DT-AMOUNT(DT-COUNT)
078550           ELSE
078560*              PENDING-DEPOSIT-TABLE IS FULL AT 500 DISTINCT
078570*              ACCOUNTS FOR THE SESSION - SAME CAP 395-LOG-
078580*              TRANSACTION APPLIES TO TRANSACTION-LOG-TABLE.
078590               DISPLAY "DEPOSIT REJECTED - PENDING DEPOSIT TABLE "
078600                       "FULL".
078700       345-EXIT.
078800           EXIT.
078900
079000       346-SEARCH-DEPOSIT.
079100           IF DT-ACCT(DT-IDX) = WS-NORM-ID
079200               SET DT-FOUND TO TRUE
079300               MOVE DT-IDX TO WS-DT-FOUND-IDX.
079400       346-EXIT.
079500           EXIT.
079600
079700       350-CREATE.
079800           MOVE "350-CREATE" TO PARA-NAME.
079900           IF NOT SESS-ADMIN
080000               DISPLAY "CREATE REJECTED - ADMIN SESSION REQUIRED"
080100               GO TO 350-EXIT.
080200
080300           PERFORM 351-CHECK-NAME-LENGTH THRU 351-EXIT.
080310           IF WS-NAME-LENGTH > 20
080320               DISPLAY "CREATE REJECTED - NAME MAX 20 CHARACTERS."
080330               GO TO 350-EXIT.
080340
080350           MOVE SCRIPT-HOLDER-NAME TO WS-CALL-TEXT.
080400           SET WS-FN-PAD-NAME TO TRUE.
080500           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
080600                                WS-CALL-NUM, WS-FMT-RETURN-CD.
080700           MOVE WS-CALL-TEXT TO WS-NEW-NAME.
080800
080900           PERFORM 199-PARSE-AMOUNT THRU 199-EXIT.
081000           IF WS-AMOUNT < ZERO
081100               OR WS-AMOUNT > WS-MAX-INITIAL-BALANCE
081200               DISPLAY "CREATE REJECTED - INVALID INITIAL"
081300                       " BALANCE"
081400               GO TO 350-EXIT.
081500
081600           IF AT-COUNT >= 2000
081700               DISPLAY "CREATE REJECTED - ACCOUNT TABLE FULL"
081800               GO TO 350-EXIT.
081900
082000           PERFORM 640-NEXT-ACCOUNT-ID THRU 640-EXIT.
082100           PERFORM 650-CREATE-ACCOUNT THRU 650-EXIT.
082200
082300           MOVE "05"           TO WS-LOG-CODE.
082400           MOVE WS-NEW-NAME    TO WS-LOG-NAME.
082500           MOVE WS-NEW-ID      TO WS-LOG-ACCT.
082600           MOVE WS-AMOUNT      TO WS-LOG-AMOUNT.
082700           MOVE SPACES         TO WS-LOG-MISC.
082800           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
082900       350-EXIT.
083000           EXIT.
083100
083110       351-CHECK-NAME-LENGTH.
083115           MOVE "351-CHECK-NAME-LENGTH" TO PARA-NAME.
083120*          RULE 9 - THE HOLDER NAME, TRIMMED OF TRAILING BLANKS,
083130*          MAY NOT RUN OVER 20 CHARACTERS.  SCRIPT-HOLDER-NAME IS
083140*          A FIXED PIC X(20) FIELD SO THIS CAN NEVER ACTUALLY
083150*          FIRE TODAY, BUT THE CHECK STAYS IN PLACE AGAINST THE
083160*          DAY THE SCRIPT LAYOUT WIDENS THE FIELD.
083170           MOVE ZERO TO WS-NAME-LENGTH.
083180           PERFORM 352-FIND-LAST-NAME-CHAR THRU 352-EXIT
083185               VARYING WS-CHAR-SUB FROM 20 BY -1
083190               UNTIL WS-CHAR-SUB < 1 OR WS-NAME-LENGTH > ZERO.
083195       351-EXIT.
083196           EXIT.
083197
083198       352-FIND-LAST-NAME-CHAR.
083199           IF SCRIPT-HOLDER-NAME(WS-CHAR-SUB:1) NOT = SPACE
083201               MOVE WS-CHAR-SUB TO WS-NAME-LENGTH.
083202       352-EXIT.
083203           EXIT.
083204
083205       640-NEXT-ACCOUNT-ID.
083300           MOVE "640-NEXT-ACCOUNT-ID" TO PARA-NAME.
083400           MOVE ZERO TO WS-MAX-ID.
083500           PERFORM 641-FIND-MAX-ID THRU 641-EXIT
083600               VARYING AT-IDX FROM 1 BY 1
083700               UNTIL AT-IDX > AT-COUNT.
083800           COMPUTE WS-NEW-ID = WS-MAX-ID + 1.
083850           DISPLAY "CREATE - PRIOR MAX ACCOUNT ID WAS "
083860                   WS-MAX-ID-X.
083900       640-EXIT.
084000           EXIT.
084100
084200       641-FIND-MAX-ID.
084300           IF AT-ID(AT-IDX) > WS-MAX-ID
084400               MOVE AT-ID(AT-IDX) TO WS-MAX-ID.
084500       641-EXIT.
084600           EXIT.
084700
084800       650-CREATE-ACCOUNT.
084900           MOVE "650-CREATE-ACCOUNT" TO PARA-NAME.
085000           ADD 1 TO AT-COUNT.
085100           MOVE WS-NEW-ID      TO AT-ID(AT-COUNT).
085200           MOVE WS-NEW-NAME    TO AT-NAME(AT-COUNT).
085300           MOVE "A"            TO AT-STATUS(AT-COUNT).
085400           MOVE "SP"           TO AT-PLAN(AT-COUNT).
085500           MOVE WS-AMOUNT      TO AT-BALANCE(AT-COUNT).
085600       650-EXIT.
085700           EXIT.
085800
085900       360-DELETE.
086000           MOVE "360-DELETE" TO PARA-NAME.
086100           IF NOT SESS-ADMIN
086200               DISPLAY "DELETE REJECTED - ADMIN SESSION REQUIRED"
086300               GO TO 360-EXIT.
086400
086500           MOVE SPACES TO WS-CALL-TEXT.
086600           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
086700           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
086800           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
086900           IF ACCOUNT-NOT-FOUND
087000               DISPLAY "DELETE REJECTED - ACCOUNT DOES NOT EXIST"
087100               GO TO 360-EXIT.
087200
087400           PERFORM 187-CHECK-SCRIPT-NAME-MATCH THRU 187-EXIT.
087500           IF NAME-NOT-MATCHED
087600               DISPLAY "DELETE REJECTED - HOLDER NAME DOES"
087700                       " NOT MATCH ACCOUNT"
087800               GO TO 360-EXIT.
087900
088000           PERFORM 660-DELETE-ACCOUNT THRU 660-EXIT.
088100
088200           MOVE "06"     TO WS-LOG-CODE.
088300           MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
088400           MOVE WS-NORM-ID     TO WS-LOG-ACCT.
088500           MOVE ZERO           TO WS-LOG-AMOUNT.
088600           MOVE SPACES         TO WS-LOG-MISC.
088700           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
088800       360-EXIT.
088900           EXIT.
089000
089100       660-DELETE-ACCOUNT.
089200           MOVE "660-DELETE-ACCOUNT" TO PARA-NAME.
089300           PERFORM 661-SHIFT-ACCOUNT-DOWN THRU 661-EXIT
089400               VARYING AT-IDX FROM WS-FOUND-IDX BY 1
089500               UNTIL AT-IDX > AT-COUNT - 1.
089600           SUBTRACT 1 FROM AT-COUNT.
089700       660-EXIT.
089800           EXIT.
089900
090000       661-SHIFT-ACCOUNT-DOWN.
090100           COMPUTE AT-IDX2 = AT-IDX + 1.
090200           MOVE AT-ENTRY(AT-IDX2) TO AT-ENTRY(AT-IDX).
090300       661-EXIT.
090400           EXIT.
090500
090600       370-DISABLE.
090700           MOVE "370-DISABLE" TO PARA-NAME.
090800           IF NOT SESS-ADMIN
090900               DISPLAY "DISABLE REJECTED - ADMIN SESSION"
091000                       " REQUIRED"
091100               GO TO 370-EXIT.
091200
091300           MOVE SPACES TO WS-CALL-TEXT.
091400           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
091500           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
091600           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
091700           IF ACCOUNT-NOT-FOUND
091800               DISPLAY "DISABLE REJECTED - ACCOUNT DOES NOT"
091900                       " EXIST"
092000               GO TO 370-EXIT.
092100
092300           PERFORM 187-CHECK-SCRIPT-NAME-MATCH THRU 187-EXIT.
092400           IF NAME-NOT-MATCHED
092500               DISPLAY "DISABLE REJECTED - HOLDER NAME DOES"
092600                       " NOT MATCH ACCOUNT"
092700               GO TO 370-EXIT.
092800
092900           MOVE "D" TO AT-STATUS(WS-FOUND-IDX).
093000
093100           MOVE "07"     TO WS-LOG-CODE.
093200           MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
093300           MOVE WS-NORM-ID     TO WS-LOG-ACCT.
093400           MOVE ZERO           TO WS-LOG-AMOUNT.
093500           MOVE SPACES         TO WS-LOG-MISC.
093600           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
093700       370-EXIT.
093800           EXIT.
093900
094000       380-CHANGEPLAN.
094100           MOVE "380-CHANGEPLAN" TO PARA-NAME.
094200           IF NOT SESS-ADMIN
094300               DISPLAY "CHANGEPLAN REJECTED - ADMIN SESSION"
094400                       " REQUIRED"
094500               GO TO 380-EXIT.
094600
094700           MOVE SPACES TO WS-CALL-TEXT.
094800           MOVE SCRIPT-FROM-ACCT TO WS-CALL-TEXT(1:5).
094900           PERFORM 198-NORMALIZE-ID THRU 198-EXIT.
095000           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
095100           IF ACCOUNT-NOT-FOUND
095200               DISPLAY "CHANGEPLAN REJECTED - ACCOUNT DOES"
095300                       " NOT EXIST"
095400               GO TO 380-EXIT.
095500
095700           PERFORM 187-CHECK-SCRIPT-NAME-MATCH THRU 187-EXIT.
095800           IF NAME-NOT-MATCHED
095900               DISPLAY "CHANGEPLAN REJECTED - HOLDER NAME"
096000                       " DOES NOT MATCH ACCOUNT"
096100               GO TO 380-EXIT.
096200
096300           MOVE "NP" TO AT-PLAN(WS-FOUND-IDX).
096400
096500           MOVE "08"     TO WS-LOG-CODE.
096600           MOVE SCRIPT-HOLDER-NAME TO WS-LOG-NAME.
096700           MOVE WS-NORM-ID     TO WS-LOG-ACCT.
096800           MOVE ZERO           TO WS-LOG-AMOUNT.
096900           MOVE "NP"           TO WS-LOG-MISC.
097000           PERFORM 395-LOG-TRANSACTION THRU 395-EXIT.
097100       380-EXIT.
097200           EXIT.
097300
097400       390-LOGOUT.
097500           MOVE "390-LOGOUT" TO PARA-NAME.
097600           IF SESS-LOGGED-OUT
097700               DISPLAY "LOGOUT REJECTED - NO SESSION ACTIVE"
097800               GO TO 390-EXIT.
097900
098000           PERFORM 392-APPLY-PENDING-DEPOSITS THRU 392-EXIT.
098100           PERFORM 920-WRITE-TRANSACTION-BATCH THRU 920-EXIT.
098200
098300           MOVE ZERO TO TT-COUNT.
098400           MOVE ZERO TO DT-COUNT.
098500           SET SESS-LOGGED-OUT TO TRUE.
098600           MOVE SPACES TO SESS-HOLDER-NAME.
098700           MOVE ZERO TO SESS-WITHDRAWAL-TOTAL.
098800           MOVE ZERO TO SESS-TRANSFER-TOTAL.
098900           MOVE ZERO TO SESS-PAYBILL-TOTAL.
099000       390-EXIT.
099100           EXIT.
099200
099300       392-APPLY-PENDING-DEPOSITS.
099400           MOVE "392-APPLY-PENDING-DEPOSITS" TO PARA-NAME.
099500           PERFORM 393-APPLY-ONE-DEPOSIT THRU 393-EXIT
099600               VARYING DT-IDX FROM 1 BY 1
099700               UNTIL DT-IDX > DT-COUNT.
099800       392-EXIT.
099900           EXIT.
100000
100100       393-APPLY-ONE-DEPOSIT.
100200           MOVE DT-ACCT(DT-IDX) TO WS-NORM-ID.
100300           PERFORM 185-FIND-ACCOUNT THRU 185-EXIT.
100400*          A DELETED ACCOUNT MID-SESSION SILENTLY LOSES ITS
100500*          PENDING DEPOSIT - NO ERROR, NO LOG ENTRY.
100600           IF FOUND-ACCOUNT
100700               ADD DT-AMOUNT(DT-IDX) TO AT-BALANCE(WS-FOUND-IDX).
100800       393-EXIT.
100900           EXIT.
101000
101100       395-LOG-TRANSACTION.
101200           MOVE "395-LOG-TRANSACTION" TO PARA-NAME.
101300           IF TT-COUNT < 500
101400               ADD 1 TO TT-COUNT
101500               MOVE WS-LOG-CODE   TO TT-CODE(TT-COUNT)
101600               MOVE WS-LOG-NAME   TO TT-NAME(TT-COUNT)
101700               MOVE WS-LOG-ACCT   TO TT-ACCT(TT-COUNT)
101800               MOVE WS-LOG-AMOUNT TO TT-AMOUNT(TT-COUNT)
101900               MOVE WS-LOG-MISC   TO TT-MISC(TT-COUNT).
102000       395-EXIT.
102100           EXIT.
102200
102300       700-CLOSE-FILES.
102400           MOVE "700-CLOSE-FILES" TO PARA-NAME.
102500           CLOSE TXNSCRPT.
102600           CLOSE DAILYTXN.
102700           CLOSE ACCTMSTR.
102800       700-EXIT.
102900           EXIT.
103000
103100       895-SORT-ACCOUNT-TABLE.
103200           MOVE "895-SORT-ACCOUNT-TABLE" TO PARA-NAME.
103300           IF AT-COUNT > 1
103400               PERFORM 896-SORT-OUTER THRU 896-EXIT
103500                   VARYING AT-IDX FROM 1 BY 1
103600                   UNTIL AT-IDX > AT-COUNT - 1.
103700       895-EXIT.
103800           EXIT.
103900
104000       896-SORT-OUTER.
104100           MOVE AT-IDX TO WS-FOUND-IDX.
104200           PERFORM 897-SORT-INNER THRU 897-EXIT
104300               VARYING AT-IDX2 FROM AT-IDX BY 1
104400               UNTIL AT-IDX2 > AT-COUNT.
104500
104600           IF WS-FOUND-IDX NOT = AT-IDX
104610               MOVE AT-ID(AT-IDX)          TO WS-SH-ID
104620               MOVE AT-NAME(AT-IDX)        TO WS-SH-NAME
104630               MOVE AT-STATUS(AT-IDX)      TO WS-SH-STATUS
104640               MOVE AT-PLAN(AT-IDX)        TO WS-SH-PLAN
104650               MOVE AT-BALANCE(AT-IDX)     TO WS-SH-BALANCE
104700               MOVE AT-ENTRY(WS-FOUND-IDX) TO AT-ENTRY(AT-IDX)
105100               MOVE WS-SH-ID               TO AT-ID(WS-FOUND-IDX)
105200               MOVE WS-SH-NAME             TO
105300                                       AT-NAME(WS-FOUND-IDX)
105400               MOVE WS-SH-STATUS           TO
105500                                       AT-STATUS(WS-FOUND-IDX)
105600               MOVE WS-SH-PLAN             TO
105700                                       AT-PLAN(WS-FOUND-IDX)
105800               MOVE WS-SH-BALANCE          TO
105900                                       AT-BALANCE(WS-FOUND-IDX).
106000       896-EXIT.
106100           EXIT.
106200
106300       897-SORT-INNER.
106400           IF AT-ID(AT-IDX2) < AT-ID(WS-FOUND-IDX)
106500               MOVE AT-IDX2 TO WS-FOUND-IDX.
106600       897-EXIT.
106700           EXIT.
106800
106900       900-CLEANUP.
107000           MOVE "900-CLEANUP" TO PARA-NAME.
107100           IF NOT TRAILER-REC
107200               MOVE "NO TRAILER RECORD ON TXNSCRPT FILE"
107300                   TO ABEND-REASON
107400               GO TO 1000-ABEND-RTN.
107500
107600           IF RECORDS-READ NOT EQUAL TO SCRIPT-REC-COUNT
107700               MOVE "TXNSCRPT FILE OUT OF BALANCE"
107800                   TO ABEND-REASON
107900               MOVE RECORDS-READ TO WS-DISPLAY-COUNT
108000               MOVE WS-DISPLAY-COUNT TO ACTUAL-VAL
108100               MOVE SCRIPT-REC-COUNT TO WS-DISPLAY-COUNT
108200               MOVE WS-DISPLAY-COUNT TO EXPECTED-VAL
108300               GO TO 1000-ABEND-RTN.
108400
108500           PERFORM 895-SORT-ACCOUNT-TABLE THRU 895-EXIT.
108600
108700           OPEN OUTPUT ACCTMSTR.
108800           IF NOT ACCTMSTR-OK
108900               MOVE "RE-OPENING ACCTMSTR FOR OUTPUT"
109000                   TO ABEND-REASON
109100               GO TO 1000-ABEND-RTN.
109200
109300           IF AT-COUNT > 0
109400               PERFORM 910-WRITE-ACCOUNT-MASTER THRU 910-EXIT
109500                   VARYING AT-IDX FROM 1 BY 1
109600                   UNTIL AT-IDX > AT-COUNT.
109700
109800           PERFORM 915-WRITE-MASTER-TRAILER THRU 915-EXIT.
109900           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
110000           DISPLAY "ACCTSESN - BATCH TELLER SESSION - NORMAL EOJ".
110100       900-EXIT.
110200           EXIT.
110300
110400       910-WRITE-ACCOUNT-MASTER.
110500           MOVE "910-WRITE-ACCOUNT-MASTER" TO PARA-NAME.
110600           MOVE AT-ID(AT-IDX)      TO ACCT-ID.
110700           MOVE AT-NAME(AT-IDX)    TO ACCT-NAME.
110800           MOVE AT-STATUS(AT-IDX)  TO ACCT-STATUS.
110900
111000           MOVE AT-BALANCE(AT-IDX) TO WS-CALL-NUM.
111100           SET WS-FN-EDIT-MONEY TO TRUE.
111200           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
111300                                WS-CALL-NUM, WS-FMT-RETURN-CD.
111400           MOVE WS-CALL-TEXT(1:8) TO ACCT-BALANCE-T.
111500
111600           WRITE ACCTMSTR-FD-REC FROM ACCT-MSTR-REC.
111700       910-EXIT.
111800           EXIT.
111900
112000       915-WRITE-MASTER-TRAILER.
112100           MOVE "915-WRITE-MASTER-TRAILER" TO PARA-NAME.
112200           MOVE ZERO           TO ACCT-ID.
112300           MOVE "END_OF_FILE"  TO ACCT-NAME.
112400           MOVE "A"            TO ACCT-STATUS.
112500           MOVE "00000.00"     TO ACCT-BALANCE-T.
112600           WRITE ACCTMSTR-FD-REC FROM ACCT-MSTR-REC.
112700       915-EXIT.
112800           EXIT.
112900
113000       920-WRITE-TRANSACTION-BATCH.
113100           MOVE "920-WRITE-TRANSACTION-BATCH" TO PARA-NAME.
113200           IF TT-COUNT > 0
113300               PERFORM 921-WRITE-ONE-TXN THRU 921-EXIT
113400                   VARYING TT-IDX FROM 1 BY 1
113500                   UNTIL TT-IDX > TT-COUNT.
113600
113700           PERFORM 922-WRITE-TXN-SENTINEL THRU 922-EXIT.
113800       920-EXIT.
113900           EXIT.
114000
114100       921-WRITE-ONE-TXN.
114200           MOVE TT-CODE(TT-IDX)   TO TXN-CODE.
114300           MOVE TT-NAME(TT-IDX)   TO TXN-NAME.
114400           MOVE TT-ACCT(TT-IDX)   TO TXN-ACCT.
114500
114600           MOVE TT-AMOUNT(TT-IDX) TO WS-CALL-NUM.
114700           SET WS-FN-EDIT-MONEY TO TRUE.
114800           CALL "ACCTFMT" USING WS-FMT-FUNCTION, WS-CALL-TEXT,
114900                                WS-CALL-NUM, WS-FMT-RETURN-CD.
115000           MOVE WS-CALL-TEXT(1:8) TO TXN-AMOUNT-T.
115100           MOVE TT-MISC(TT-IDX)   TO TXN-MISC.
115200
115300           WRITE DAILYTXN-FD-REC FROM TXN-LOG-REC.
115400       921-EXIT.
115500           EXIT.
115600
115700       922-WRITE-TXN-SENTINEL.
115800           MOVE "00"           TO TXN-CODE.
115900           MOVE SPACES         TO TXN-NAME.
116000           MOVE ZERO           TO TXN-ACCT.
116100           MOVE "00000.00"     TO TXN-AMOUNT-T.
116200           MOVE SPACES         TO TXN-MISC.
116300           WRITE DAILYTXN-FD-REC FROM TXN-LOG-REC.
116400       922-EXIT.
116500           EXIT.
116600
116700       1000-ABEND-RTN.
116800           DISPLAY "*** ABNORMAL END - ACCTSESN ***".
116900           DISPLAY "PARAGRAPH: " PARA-NAME.
117000           DISPLAY "REASON:    " ABEND-REASON.
117100           DISPLAY "EXPECTED:  " EXPECTED-VAL.
117200           DISPLAY "ACTUAL:    " ACTUAL-VAL.
117300           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
117400           DIVIDE ZERO-VAL INTO ONE-VAL.
